000100***************************************************************
000200*                                                             *
000300* ZBCA - Bridge Capacity Assessment - RESULT record layout.   *
000400*                                                             *
000500* One record per assessment request, 80 bytes fixed, line     *
000600* sequential.  STATUS is PASS, FAIL or ERR (rejected); on     *
000700* ERR both capacities are zero and ERROR-REASON carries the   *
000800* rejection text.                                             *
000900*                                                             *
001000* Date       UserID    Description                            *
001100* ---------- --------  ----------------------------           *   BBX     
001200* 1998-03-11 RJACKSON  Original layout, PU8EXE filepass.      *   001     
001300* 2004-06-30 DBRENNER  Widened RS-EXTENDED-TEXT redefine      *   003     
001400*                      for req BCA-0441 downstream tools.     *   003     
001500***************************************************************
001600 01  RS-RECORD.
001700     02  RS-REQUEST-ID          PIC  X(08).
001800     02  RS-STATUS              PIC  X(04).
001900     02  RS-MOMENT-CAPACITY     PIC S9(09)V99.
002000     02  RS-SHEAR-CAPACITY      PIC S9(07)V99.
002100     02  RS-TAIL.
002200         03  RS-ERROR-REASON    PIC  X(20).
002300         03  FILLER             PIC  X(28).
002400*    ------------------------------------------------------
002500*    RS-EXTENDED-TEXT is a downstream-tooling view over the
002600*    error-reason/filler tail, the shop's standard
002700*    redefine-for-extension idiom for a wider back-end view.
002800*    Not populated by ZBCA010 today; reserved for a future
002900*    free-text rejection note.
003000*    ------------------------------------------------------
003100     02  RS-EXTENDED-TEXT REDEFINES RS-TAIL
003200                                    PIC  X(48).
