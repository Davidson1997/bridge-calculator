000100***************************************************************
000200*                                                             *
000300* ZBCA - Bridge Capacity Assessment - 132-column print line   *
000400* layouts: page heading, detail line, and the single grand-   *
000500* total block written at end of file -- fixed 01-level        *
000600* groups of FILLER literals with named fields MOVEd in        *
000700* over the top before each WRITE, the shop's standard         *
000800* print-line idiom.                                           *
000900*                                                             *
001000* Date       UserID    Description                            *
001100* ---------- --------  ----------------------------           *   BBX     
001200* 1998-03-11 RJACKSON  Original report layout.                *   001     
001210* 2013-04-02 GPATEL    Widened MOMENT CAP heading to          *   008     
001220*                      14 bytes to match RP-MOMENT-CAP;       *   008     
001230*                      DETAIL/TOTAL lines were 133            *   008     
001240*                      bytes, overflowing the 132-byte        *   008     
001250*                      RP-FILE-RECORD, BCA-0803.              *   008     
001300***************************************************************
001400 01  RP-HEADING-1.
001500     02  FILLER                 PIC  X(50) VALUE SPACES.
001600     02  FILLER                 PIC  X(34)
001700                    VALUE 'BRIDGE CAPACITY ASSESSMENT REPORT'.
001800     02  FILLER                 PIC  X(48) VALUE SPACES.
001900
002000 01  RP-HEADING-2.
002100     02  FILLER                 PIC  X(08) VALUE 'REQ ID'.
002200     02  FILLER                 PIC  X(01) VALUE SPACE.
002300     02  FILLER                 PIC  X(16) VALUE 'BRIDGE TYPE'.
002400     02  FILLER                 PIC  X(01) VALUE SPACE.
002500     02  FILLER                 PIC  X(10) VALUE 'MATERIAL'.
002600     02  FILLER                 PIC  X(01) VALUE SPACE.
002700     02  FILLER                 PIC  X(08) VALUE '    SPAN'.
002800     02  FILLER                 PIC  X(01) VALUE SPACE.
002900     02  FILLER                 PIC  X(09) VALUE 'TOT LOAD'.
003000     02  FILLER                 PIC  X(01) VALUE SPACE.
003100     02  FILLER                 PIC  X(14) VALUE '    MOMENT CAP'.
003200     02  FILLER                 PIC  X(01) VALUE SPACE.
003300     02  FILLER                 PIC  X(12) VALUE '  SHEAR CAP'.
003400     02  FILLER                 PIC  X(01) VALUE SPACE.
003500     02  FILLER                 PIC  X(04) VALUE 'STAT'.
003600     02  FILLER                 PIC  X(01) VALUE SPACE.
003700     02  FILLER                 PIC  X(20) VALUE 'ERROR-REASON'.
003800     02  FILLER                 PIC  X(23) VALUE SPACES.
003900
004000 01  RP-DETAIL-LINE.
004100     02  RP-REQUEST-ID          PIC  X(08).
004200     02  FILLER                 PIC  X(01) VALUE SPACE.
004300     02  RP-BRIDGE-TYPE         PIC  X(16).
004400     02  FILLER                 PIC  X(01) VALUE SPACE.
004500     02  RP-MATERIAL            PIC  X(10).
004600     02  FILLER                 PIC  X(01) VALUE SPACE.
004700     02  RP-SPAN                PIC  Z,ZZ9.99.
004800     02  FILLER                 PIC  X(01) VALUE SPACE.
004900     02  RP-TOTAL-LOAD          PIC  ZZ,ZZ9.99.
005000     02  FILLER                 PIC  X(01) VALUE SPACE.
005100     02  RP-MOMENT-CAP          PIC  ZZZ,ZZZ,ZZ9.99.
005200     02  FILLER                 PIC  X(01) VALUE SPACE.
005300     02  RP-SHEAR-CAP           PIC  Z,ZZZ,ZZ9.99.
005400     02  FILLER                 PIC  X(01) VALUE SPACE.
005500     02  RP-STATUS              PIC  X(04).
005600     02  FILLER                 PIC  X(01) VALUE SPACE.
005700     02  RP-ERROR-REASON        PIC  X(20).
005800     02  FILLER                 PIC  X(23) VALUE SPACES.
005900
006000***************************************************************
006100* Grand-total block -- one line layout reused for all six     *
006200* total lines (the four record counts and the two capacity    *
006300* sums).  RP-TL-LABEL is MOVEd with the caption and           *
006400* RP-TL-COUNT or RP-TL-AMOUNT with the value before each      *
006500* WRITE, the shop's standard reload-before-print idiom.       *
006600***************************************************************
006700 01  RP-TOTAL-LINE.
006800     02  RP-TL-LABEL            PIC  X(24).
006900     02  FILLER                 PIC  X(01) VALUE SPACE.
007000     02  RP-TL-COUNT            PIC  Z,ZZ9.
007100     02  FILLER                 PIC  X(01) VALUE SPACE.
007200     02  RP-TL-AMOUNT           PIC  ZZZ,ZZZ,ZZ9.99.
007300     02  FILLER                 PIC  X(087) VALUE SPACES.
