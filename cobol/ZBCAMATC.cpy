000100***************************************************************
000200*                                                             *
000300* ZBCA - Bridge Capacity Assessment - MATERIAL reference      *
000400* table.  Used only to validate RQ-MATERIAL membership; the   *
000500* physical properties are carried for reference and do not    *
000600* enter the capacity formula.                                 *
000700*                                                             *
000800* Loaded as a FILLER block of VALUE clauses, REDEFINES        *
000900* into an OCCURS table so 4100-VALIDATE-MATERIAL can          *
001000* SEARCH it -- the shop's standard constant-table idiom.      *
001100*                                                             *
001200* Date       UserID    Description                            *
001300* ---------- --------  ----------------------------           *   BBX     
001400* 1998-03-11 RJACKSON  Original three-material table.         *   001     
001500* 2011-09-20 LTORRES   Added WS-MAT-E column per req          *   004     
001600*                      BCA-0760 (not used in calculation      *   004     
001700*                      today, carried for reference only).    *   004     
001800***************************************************************
001900 01  WS-MATERIAL-TABLE-VALUES.
002000     02  FILLER                 PIC X(22)
002100                                 VALUE 'STEEL     355   210000'.
002200     02  FILLER                 PIC X(22)
002300                                 VALUE 'CONCRETE     030030000'.
002400     02  FILLER                 PIC X(22)
002500                                 VALUE 'COMPOSITE 275040180000'.
002600 01  WS-MATERIAL-TABLE REDEFINES WS-MATERIAL-TABLE-VALUES.
002700     02  WS-MAT-ENTRY           OCCURS 3 TIMES
002800                                INDEXED BY WS-MAT-NDX.
002900         03  WS-MAT-NAME        PIC X(10).
003000         03  WS-MAT-FY          PIC X(03).
003100         03  WS-MAT-FCK         PIC X(03).
003200         03  WS-MAT-E           PIC 9(06).
