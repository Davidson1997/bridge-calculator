000100***************************************************************
000200*                                                             *
000300* ZBCA - Bridge Capacity Assessment - REQUEST record layout.  *
000400*                                                             *
000500* One record per assessment request, 102 bytes fixed, line    *
000600* sequential, no key -- processed strictly in file order.     *
000700*                                                             *
000800* Date       UserID    Description                            *
000900* ---------- --------  ----------------------------           *   BBX     
001000* 1998-03-11 RJACKSON  Original layout, PU8EXE filepass.      *   001     
001100* 1999-11-02 RFRERKIN  Y2K remediation - century digits on    *   002     
001200*                      calling programs, no change here.      *   002     
001300* 2004-06-30 DBRENNER  Added SF-* override factors per req    *   003     
001400*                      BCA-0441.                              *   003     
001500***************************************************************
001600 01  RQ-RECORD.
001700     02  RQ-REQUEST-ID          PIC  X(08).
001800     02  RQ-BRIDGE-TYPE         PIC  X(16).
001900     02  RQ-SPAN-LENGTH         PIC  9(04)V99.
002000     02  RQ-MATERIAL            PIC  X(10).
002100     02  RQ-BEAM-SECTION        PIC  X(12).
002200     02  RQ-LOAD-TRAFFIC        PIC  9(05)V99.
002300     02  RQ-LOAD-WIND           PIC  9(05)V99.
002400     02  RQ-LOAD-OTHER          PIC  9(05)V99.
002500*    ------------------------------------------------------
002600*    Safety-factor overrides, one per material.  A zero
002700*    value means "not supplied" -- the default of 1.00 then
002800*    applies for that material (see 4330-APPLY-SAFETY-FACTOR
002900*    in ZBCA010).  RQ-SF-GROUP is redefined below as a table
003000*    of three so the calculator can select by material
003100*    subscript instead of three nested IF statements --
003200*    the shop's standard table-lookup idiom used for
003300*    OCCURS-table validation throughout this program.
003400*    ------------------------------------------------------
003500     02  RQ-SF-GROUP.
003600     03  RQ-SF-STEEL        PIC  9V99.
003700     03  RQ-SF-CONCRETE     PIC  9V99.
003800     03  RQ-SF-COMPOSITE    PIC  9V99.
003900     02  RQ-SF-TABLE REDEFINES RQ-SF-GROUP.
004000     03  RQ-SF-ENTRY        PIC  9V99 OCCURS 3 TIMES.
004100     02  FILLER                 PIC  X(20).
