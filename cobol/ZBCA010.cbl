000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ZBCA010.
000300 AUTHOR.  RICH JACKSON.
000400 INSTALLATION.  STATE DOT - BRIDGE DIVISION.
000500 DATE-WRITTEN.  03/15/1985.
000600 DATE-COMPILED.
000700 SECURITY.  NONE.
000800***************************************************************
000900*                                                             *
001000* ZBCA - Bridge Capacity Assessment batch filepass.           *
001100*                                                             *
001200* Reads a file of bridge assessment requests, computes design *
001300* moment and shear capacity for each span, de-rates by the    *
001400* material safety factor, assigns a PASS/FAIL compliance      *
001500* status, and writes a result record and one report detail    *
001600* line per request.  Unknown materials or unsupported bridge  *
001700* types are rejected and flow to the result file as ERR       *
001800* records rather than abending the run.                       *
001900*                                                             *
002000* Date       UserID    Description                            *   BBX     
002100* ---------- --------  ----------------------------           *   ---     
002200* 1985-03-15 RJACKSON  Original filepass - SIMPLY SUPPORTED   *   000     
002300*                      and CANTILEVER moment/shear,           *   000     
002400*                      PASS/FAIL check, grand-total report.   *   000     
002500* 1986-07-02 RJACKSON  Corrected CANTILEVER shear formula     *   001     
002600*                      (was halving like the simply           *   001     
002700*                      supported case) per BCA-0112.          *   001     
002800* 1988-11-30 TOKAFOR   Added COMPOSITE to the material        *   002     
002900*                      table and its SF-COMPOSITE override.   *   002     
003000* 1991-02-14 RFRERKIN  Fixed rounding on SHEAR-CAPACITY --    *   003     
003100*                      COMPUTE had no ROUNDED, BCA-0198.      *   003     
003200* 1994-08-09 LTORRES   BRIDGE-TYPE CONTINUOUS is now          *   004     
003300*                      rejected (BRIDGE TYPE UNSUPP) rather   *   004     
003400*                      than run as simply supported, which    *   004     
003500*                      understated the true capacity.         *   004     
003600* 1998-11-23 DBRENNER  Y2K REVIEW - program carries no        *   005     
003700*                      2-digit year fields; no change         *   005     
003800*                      required.  Logged per shop sign-off.   *   005     
003900* 2004-06-30 DBRENNER  Added SF-STEEL/SF-CONCRETE/            *   006     
004000*                      SF-COMPOSITE overrides, zero means     *   006     
004100*                      default 1.00, per req BCA-0441.        *   006     
004200* 2011-09-20 LTORRES   Reformatted report column headings     *   007     
004300*                      per req BCA-0760 (engineering audit    *   007     
004400*                      group wanted a narrower SHEAR CAP).    *   007     
004410* 2013-04-02 GPATEL    Corrected RQ/RS/RP SELECTs to          *   008     
004420*                      ORGANIZATION IS LINE SEQUENTIAL,       *   008     
004430*                      dropped stale QSAM FD clauses,         *   008     
004440*                      BCA-0803.                              *   008     
004450* 2013-04-02 GPATEL    Moved constant ONE to a 77-level       *   009     
004460*                      item per shop coding standard.         *   009     
004500***************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT RQ-FILE ASSIGN TO RQFILE
005210         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS WS-RQ-FILE-STATUS.
005400     SELECT RS-FILE ASSIGN TO RSFILE
005410         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-RS-FILE-STATUS.
005600     SELECT RP-FILE ASSIGN TO RPFILE
005610         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS WS-RP-FILE-STATUS.
005800 DATA DIVISION.
005900 FILE SECTION.
006000***************************************************************
006100* REQUEST file - assessment requests, 102 bytes, no key.      *
006200***************************************************************
006300 FD  RQ-FILE.
006700 COPY ZBCAREQC.
006800***************************************************************
006900* RESULT file - assessment results, 80 bytes, no key.         *
007000***************************************************************
007100 FD  RS-FILE.
007500 COPY ZBCARESC.
007600***************************************************************
007700* REPORT file - 132-column assessment report.                 *
007800***************************************************************
007900 FD  RP-FILE.
008300 01  RP-FILE-RECORD             PIC  X(132).
008400 WORKING-STORAGE SECTION.
008500***************************************************************
008600* DEFINE LOCAL VARIABLES                                      *
008700***************************************************************
008800 77  ONE                        PIC S9(08) COMP VALUE 1.
008900
009000 01  WS-FILE-STATUSES.
009100     02  WS-RQ-FILE-STATUS      PIC  X(02) VALUE SPACES.
009200         88  RQ-FILE-OK               VALUE '00'.
009300     02  WS-RS-FILE-STATUS      PIC  X(02) VALUE SPACES.
009400         88  RS-FILE-OK               VALUE '00'.
009500     02  WS-RP-FILE-STATUS      PIC  X(02) VALUE SPACES.
009600         88  RP-FILE-OK               VALUE '00'.
009700     02  FILLER                 PIC  X(10) VALUE SPACES.
009800
009900 01  WS-SWITCHES.
010000     02  WS-EOF-SWITCH          PIC  X(01) VALUE 'N'.
010100         88  END-OF-REQUESTS          VALUE 'Y'.
010200     02  WS-MATERIAL-VALID-SWITCH
010300                                PIC  X(01) VALUE 'N'.
010400         88  MATERIAL-IS-VALID        VALUE 'Y'.
010500     02  WS-BRIDGE-VALID-SWITCH PIC  X(01) VALUE 'N'.
010600         88  BRIDGE-TYPE-IS-VALID     VALUE 'Y'.
010700     02  FILLER                 PIC  X(10) VALUE SPACES.
010800***************************************************************
010900* MATERIAL reference table (validation only).                 *
011000***************************************************************
011100 COPY ZBCAMATC.
011200***************************************************************
011300* Valid BRIDGE-TYPE table -- only these two are computable;   *
011400* CONTINUOUS and anything else fall through to the reject     *
011500* path (req BCA-0236).                                        *
011600***************************************************************
011700 01  WS-VALID-BRIDGE-TYPES.
011800     02  FILLER                 PIC  X(16)
011900                                VALUE 'SIMPLY SUPPORTED'.
012000     02  FILLER                 PIC  X(16)
012100                                VALUE 'CANTILEVER'.
012200 01  WS-VALID-BRIDGE-TABLE REDEFINES WS-VALID-BRIDGE-TYPES.
012300     02  WS-VALID-BRIDGE-ENTRY  PIC  X(16) OCCURS 2 TIMES
012400                                INDEXED BY WS-BRIDGE-NDX.
012500***************************************************************
012600* Running totals accumulated across the whole filepass.       *
012700***************************************************************
012800 01  WS-ACCUMULATORS.
012900     02  WS-RECORDS-READ        PIC S9(07) COMP VALUE ZERO.
013000     02  WS-RECORDS-PASSED      PIC S9(07) COMP VALUE ZERO.
013100     02  WS-RECORDS-FAILED      PIC S9(07) COMP VALUE ZERO.
013200     02  WS-RECORDS-REJECTED    PIC S9(07) COMP VALUE ZERO.
013300     02  WS-TOTAL-MOMENT        PIC S9(11)V99
013400                                COMP-3 VALUE ZERO.
013500     02  WS-TOTAL-SHEAR         PIC S9(09)V99
013600                                COMP-3 VALUE ZERO.
013700     02  FILLER                 PIC  X(08) VALUE SPACES.
013800***************************************************************
013900* Calculation work area -- intermediate values carry four     *
014000* decimal places; only the final M and V are rounded to two   *
014100* per req BCA-0198.                                           *
014200***************************************************************
014300 01  WS-CALC-WORK-AREA.
014400     02  WS-MATERIAL-INDEX      PIC S9(04) COMP VALUE ZERO.
014500     02  WS-TOTAL-LOAD          PIC S9(07)V9999 COMP-3
014600                                VALUE ZERO.
014700     02  WS-SPAN-SQUARED        PIC S9(09)V9999 COMP-3
014800                                VALUE ZERO.
014900     02  WS-MOMENT-RAW          PIC S9(11)V9999 COMP-3
015000                                VALUE ZERO.
015100     02  WS-SHEAR-RAW           PIC S9(09)V9999 COMP-3
015200                                VALUE ZERO.
015300     02  WS-SAFETY-FACTOR       PIC  9V99     COMP-3
015400                                VALUE ZERO.
015500     02  WS-MOMENT-ROUNDED      PIC S9(09)V99 COMP-3
015600                                VALUE ZERO.
015700     02  WS-SHEAR-ROUNDED       PIC S9(07)V99 COMP-3
015800                                VALUE ZERO.
015900     02  FILLER                 PIC  X(08) VALUE SPACES.
016000***************************************************************
016100* Print line layouts (heading, detail, total block).          *
016200***************************************************************
016300 COPY ZBCARPTC.
016400 PROCEDURE DIVISION.
016500***************************************************************
016600* Main process.                                               *
016700***************************************************************
016800     PERFORM 1000-INITIALIZE         THRU 1000-EXIT.
016900     PERFORM 2000-OPEN-FILES         THRU 2000-EXIT.
017000     PERFORM 3000-READ-REQUEST       THRU 3000-EXIT.
017100     PERFORM 4000-PROCESS-REQUEST    THRU 4000-EXIT
017200             UNTIL END-OF-REQUESTS.
017300     PERFORM 7000-PRINT-TOTAL-BLOCK  THRU 7000-EXIT.
017400     PERFORM 8000-CLOSE-FILES        THRU 8000-EXIT.
017500     STOP RUN.
017600***************************************************************
017700* Initialize counters and switches for the run.               *
017800***************************************************************
017900 1000-INITIALIZE.
018000     MOVE ZERO TO WS-RECORDS-READ
018100                  WS-RECORDS-PASSED
018200                  WS-RECORDS-FAILED
018300                  WS-RECORDS-REJECTED
018400                  WS-TOTAL-MOMENT
018500                  WS-TOTAL-SHEAR.
018600     MOVE 'N' TO WS-EOF-SWITCH.
018700 1000-EXIT.
018800     EXIT.
018900***************************************************************
019000* Open the REQUEST, RESULT and REPORT files; print the        *
019100* page heading on the report.                                 *
019200***************************************************************
019300 2000-OPEN-FILES.
019400     OPEN INPUT  RQ-FILE.
019500     IF  NOT RQ-FILE-OK
019600         DISPLAY 'ZBCA010 - RQ-FILE OPEN ERROR'
019700             WS-RQ-FILE-STATUS
019800         PERFORM 9999-ABEND          THRU 9999-EXIT
019900     END-IF.
020000
020100     OPEN OUTPUT RS-FILE.
020200     IF  NOT RS-FILE-OK
020300         DISPLAY 'ZBCA010 - RS-FILE OPEN ERROR'
020400             WS-RS-FILE-STATUS
020500         PERFORM 9999-ABEND          THRU 9999-EXIT
020600     END-IF.
020700
020800     OPEN OUTPUT RP-FILE.
020900     IF  NOT RP-FILE-OK
021000         DISPLAY 'ZBCA010 - RP-FILE OPEN ERROR'
021100             WS-RP-FILE-STATUS
021200         PERFORM 9999-ABEND          THRU 9999-EXIT
021300     END-IF.
021400
021500     PERFORM 1200-PRINT-HEADING     THRU 1200-EXIT.
021600 2000-EXIT.
021700     EXIT.
021800***************************************************************
021900* Print the report page heading -- title and column           *
022000* headings, channel-1 skip to a new page.                     *
022100***************************************************************
022200 1200-PRINT-HEADING.
022300     WRITE RP-FILE-RECORD FROM RP-HEADING-1
022400         AFTER ADVANCING TOP-OF-FORM.
022500     WRITE RP-FILE-RECORD FROM RP-HEADING-2
022600         AFTER ADVANCING 2 LINES.
022700 1200-EXIT.
022800     EXIT.
022900***************************************************************
023000* Read the next assessment request; set the EOF switch        *
023100* at end of file.                                             *
023200***************************************************************
023300 3000-READ-REQUEST.
023400     READ RQ-FILE
023500         AT END
023600             MOVE 'Y' TO WS-EOF-SWITCH
023700     END-READ.
023800
023900     IF  NOT RQ-FILE-OK
024000     AND NOT END-OF-REQUESTS
024100         DISPLAY 'ZBCA010 - RQ-FILE READ ERROR'
024200             WS-RQ-FILE-STATUS
024300         PERFORM 9999-ABEND          THRU 9999-EXIT
024400     END-IF.
024500 3000-EXIT.
024600     EXIT.
024700***************************************************************
024800* Validate and compute one request, write its result          *
024900* record and detail line, accumulate totals, and read         *
025000* the next one.                                               *
025100***************************************************************
025200 4000-PROCESS-REQUEST.
025300     MOVE RQ-REQUEST-ID          TO RS-REQUEST-ID.
025400     PERFORM 4050-COMPUTE-TOTAL-LOAD  THRU 4050-EXIT.
025500     PERFORM 4100-VALIDATE-MATERIAL   THRU 4100-EXIT.
025600
025700     IF  MATERIAL-IS-VALID
025800         PERFORM 4200-VALIDATE-BRIDGE-TYPE THRU 4200-EXIT
025900         IF  BRIDGE-TYPE-IS-VALID
026000             PERFORM 4300-COMPUTE-CAPACITY THRU 4300-EXIT
026100         ELSE
026200             PERFORM 4600-REJECT-REQUEST   THRU 4600-EXIT
026300         END-IF
026400     ELSE
026500         PERFORM 4600-REJECT-REQUEST       THRU 4600-EXIT
026600     END-IF.
026700
026800     PERFORM 4700-WRITE-RESULT        THRU 4700-EXIT.
026900     PERFORM 4800-WRITE-DETAIL-LINE   THRU 4800-EXIT.
027000     PERFORM 4900-ACCUMULATE-TOTALS   THRU 4900-EXIT.
027100     PERFORM 3000-READ-REQUEST        THRU 3000-EXIT.
027200 4000-EXIT.
027300     EXIT.
027400***************************************************************
027500* Total load W = LOAD-TRAFFIC + LOAD-WIND + LOAD-OTHER.       *
027600* Computed unconditionally so it prints on the detail         *
027700* line even for a rejected (ERR) record.                      *
027800***************************************************************
027900 4050-COMPUTE-TOTAL-LOAD.
028000     COMPUTE WS-TOTAL-LOAD ROUNDED =
028100         RQ-LOAD-TRAFFIC + RQ-LOAD-WIND + RQ-LOAD-OTHER.
028200 4050-EXIT.
028300     EXIT.
028400***************************************************************
028500* Validate MATERIAL against the material reference            *
028600* table; remember the matching subscript (also selects        *
028700* the SF-* override in 4330-APPLY-SAFETY-FACTOR).             *
028800***************************************************************
028900 4100-VALIDATE-MATERIAL.
029000     MOVE 'N' TO WS-MATERIAL-VALID-SWITCH.
029100     SET WS-MAT-NDX TO 1.
029200     SEARCH WS-MAT-ENTRY
029300         AT END
029400             MOVE 'N' TO WS-MATERIAL-VALID-SWITCH
029500         WHEN WS-MAT-NAME (WS-MAT-NDX) EQUAL RQ-MATERIAL
029600             MOVE 'Y' TO WS-MATERIAL-VALID-SWITCH
029700             SET WS-MATERIAL-INDEX TO WS-MAT-NDX
029800     END-SEARCH.
029900 4100-EXIT.
030000     EXIT.
030100***************************************************************
030200* Validate BRIDGE-TYPE -- only SIMPLY SUPPORTED and           *
030300* CANTILEVER are computable (req BCA-0236 --                  *
030400* CONTINUOUS is rejected).                                    *
030500***************************************************************
030600 4200-VALIDATE-BRIDGE-TYPE.
030700     MOVE 'N' TO WS-BRIDGE-VALID-SWITCH.
030800     SET WS-BRIDGE-NDX TO 1.
030900     SEARCH WS-VALID-BRIDGE-ENTRY
031000         AT END
031100             MOVE 'N' TO WS-BRIDGE-VALID-SWITCH
031200         WHEN WS-VALID-BRIDGE-ENTRY (WS-BRIDGE-NDX)
031300                                 EQUAL RQ-BRIDGE-TYPE
031400             MOVE 'Y' TO WS-BRIDGE-VALID-SWITCH
031500     END-SEARCH.
031600 4200-EXIT.
031700     EXIT.
031800***************************************************************
031900* Compute moment and shear capacity for the bridge            *
032000* type, de-rate by the safety factor, set PASS/FAIL.          *
032100***************************************************************
032200 4300-COMPUTE-CAPACITY.
032300     EVALUATE RQ-BRIDGE-TYPE
032400         WHEN 'SIMPLY SUPPORTED'
032500             PERFORM 4310-COMPUTE-SIMPLY-SUPPORTED
032600                                        THRU 4310-EXIT
032700         WHEN 'CANTILEVER'
032800             PERFORM 4320-COMPUTE-CANTILEVER
032900                                        THRU 4320-EXIT
033000     END-EVALUATE.
033100     PERFORM 4330-APPLY-SAFETY-FACTOR    THRU 4330-EXIT.
033200     PERFORM 4340-SET-COMPLIANCE-STATUS  THRU 4340-EXIT.
033300 4300-EXIT.
033400     EXIT.
033500***************************************************************
033600* SIMPLY SUPPORTED:  M = W x L x L / 8                        *
033700*                    V = W x L / 2                            *
033800***************************************************************
033900 4310-COMPUTE-SIMPLY-SUPPORTED.
034000     COMPUTE WS-SPAN-SQUARED ROUNDED =
034100         RQ-SPAN-LENGTH * RQ-SPAN-LENGTH.
034200     COMPUTE WS-MOMENT-RAW ROUNDED =
034300         (WS-TOTAL-LOAD * WS-SPAN-SQUARED) / 8.
034400     COMPUTE WS-SHEAR-RAW ROUNDED =
034500         (WS-TOTAL-LOAD * RQ-SPAN-LENGTH) / 2.
034600 4310-EXIT.
034700     EXIT.
034800***************************************************************
034900* CANTILEVER:  M = W x L x L / 2   V = W x L  (req            *
035000* BCA-0112 -- shear is NOT halved for a cantilever).          *
035100***************************************************************
035200 4320-COMPUTE-CANTILEVER.
035300     COMPUTE WS-SPAN-SQUARED ROUNDED =
035400         RQ-SPAN-LENGTH * RQ-SPAN-LENGTH.
035500     COMPUTE WS-MOMENT-RAW ROUNDED =
035600         (WS-TOTAL-LOAD * WS-SPAN-SQUARED) / 2.
035700     COMPUTE WS-SHEAR-RAW ROUNDED =
035800         WS-TOTAL-LOAD * RQ-SPAN-LENGTH.
035900 4320-EXIT.
036000     EXIT.
036100***************************************************************
036200* Apply the safety factor matching RQ-MATERIAL, selected      *
036300* by WS-MATERIAL-INDEX (set in 4100).  Zero override          *
036400* means not supplied -- default 1.00 (req BCA-0441).          *
036500***************************************************************
036600 4330-APPLY-SAFETY-FACTOR.
036700     MOVE RQ-SF-ENTRY (WS-MATERIAL-INDEX)
036800                             TO WS-SAFETY-FACTOR.
036900     IF  WS-SAFETY-FACTOR EQUAL ZERO
037000         MOVE 1.00 TO WS-SAFETY-FACTOR
037100     END-IF.
037200     COMPUTE WS-MOMENT-ROUNDED ROUNDED =
037300         WS-MOMENT-RAW / WS-SAFETY-FACTOR.
037400     COMPUTE WS-SHEAR-ROUNDED ROUNDED =
037500         WS-SHEAR-RAW / WS-SAFETY-FACTOR.
037600 4330-EXIT.
037700     EXIT.
037800***************************************************************
037900* PASS when rounded M is strictly greater than rounded        *
038000* V, otherwise FAIL.                                          *
038100***************************************************************
038200 4340-SET-COMPLIANCE-STATUS.
038300     IF  WS-MOMENT-ROUNDED GREATER THAN WS-SHEAR-ROUNDED
038400         MOVE 'PASS' TO RS-STATUS
038500     ELSE
038600         MOVE 'FAIL' TO RS-STATUS
038700     END-IF.
038800     MOVE WS-MOMENT-ROUNDED  TO RS-MOMENT-CAPACITY.
038900     MOVE WS-SHEAR-ROUNDED   TO RS-SHEAR-CAPACITY.
039000     MOVE SPACES             TO RS-ERROR-REASON.
039100 4340-EXIT.
039200     EXIT.
039300***************************************************************
039400* Reject the request -- MATERIAL UNKNOWN takes                *
039500* precedence over BRIDGE TYPE UNSUPP (checked first           *
039600* in 4000-PROCESS-REQUEST).                                   *
039700***************************************************************
039800 4600-REJECT-REQUEST.
039900     IF  NOT MATERIAL-IS-VALID
040000         MOVE 'MATERIAL UNKNOWN'   TO RS-ERROR-REASON
040100     ELSE
040200         MOVE 'BRIDGE TYPE UNSUPP' TO RS-ERROR-REASON
040300     END-IF.
040400     MOVE 'ERR '  TO RS-STATUS.
040500     MOVE ZERO    TO RS-MOMENT-CAPACITY.
040600     MOVE ZERO    TO RS-SHEAR-CAPACITY.
040700 4600-EXIT.
040800     EXIT.
040900***************************************************************
041000* Write the assessment result record.                         *
041100***************************************************************
041200 4700-WRITE-RESULT.
041300     WRITE RS-RECORD.
041400     IF  NOT RS-FILE-OK
041500         DISPLAY 'ZBCA010 - RS-FILE WRITE ERROR'
041600             WS-RS-FILE-STATUS
041700         PERFORM 9999-ABEND          THRU 9999-EXIT
041800     END-IF.
041900 4700-EXIT.
042000     EXIT.
042100***************************************************************
042200* Write one report detail line for the request just           *
042300* processed.                                                  *
042400***************************************************************
042500 4800-WRITE-DETAIL-LINE.
042600     MOVE RQ-REQUEST-ID      TO RP-REQUEST-ID.
042700     MOVE RQ-BRIDGE-TYPE     TO RP-BRIDGE-TYPE.
042800     MOVE RQ-MATERIAL        TO RP-MATERIAL.
042900     MOVE RQ-SPAN-LENGTH     TO RP-SPAN.
043000     MOVE WS-TOTAL-LOAD      TO RP-TOTAL-LOAD.
043100     MOVE RS-MOMENT-CAPACITY TO RP-MOMENT-CAP.
043200     MOVE RS-SHEAR-CAPACITY  TO RP-SHEAR-CAP.
043300     MOVE RS-STATUS          TO RP-STATUS.
043400     MOVE RS-ERROR-REASON    TO RP-ERROR-REASON.
043500     WRITE RP-FILE-RECORD FROM RP-DETAIL-LINE
043600         AFTER ADVANCING 1 LINES.
043700     IF  NOT RP-FILE-OK
043800         DISPLAY 'ZBCA010 - RP-FILE WRITE ERROR'
043900             WS-RP-FILE-STATUS
044000         PERFORM 9999-ABEND          THRU 9999-EXIT
044100     END-IF.
044200 4800-EXIT.
044300     EXIT.
044400***************************************************************
044500* Accumulate the running counts and capacity sums.            *
044600***************************************************************
044700 4900-ACCUMULATE-TOTALS.
044800     ADD ONE TO WS-RECORDS-READ.
044900     EVALUATE RS-STATUS
045000         WHEN 'PASS'
045100             ADD ONE TO WS-RECORDS-PASSED
045200             ADD RS-MOMENT-CAPACITY TO WS-TOTAL-MOMENT
045300             ADD RS-SHEAR-CAPACITY  TO WS-TOTAL-SHEAR
045400         WHEN 'FAIL'
045500             ADD ONE TO WS-RECORDS-FAILED
045600             ADD RS-MOMENT-CAPACITY TO WS-TOTAL-MOMENT
045700             ADD RS-SHEAR-CAPACITY  TO WS-TOTAL-SHEAR
045800         WHEN OTHER
045900             ADD ONE TO WS-RECORDS-REJECTED
046000     END-EVALUATE.
046100 4900-EXIT.
046200     EXIT.
046300***************************************************************
046400* Print the single grand-total block -- no intermediate       *
046500* control breaks, per req BCA-0001.                           *
046600***************************************************************
046700 7000-PRINT-TOTAL-BLOCK.
046800     MOVE SPACES TO RP-FILE-RECORD.
046900     WRITE RP-FILE-RECORD
047000         AFTER ADVANCING 2 LINES.
047100
047200     MOVE SPACES            TO RP-TOTAL-LINE.
047300     MOVE 'RECORDS READ'    TO RP-TL-LABEL.
047400     MOVE WS-RECORDS-READ   TO RP-TL-COUNT.
047500     WRITE RP-FILE-RECORD FROM RP-TOTAL-LINE
047600         AFTER ADVANCING 1 LINES.
047700
047800     MOVE SPACES            TO RP-TOTAL-LINE.
047900     MOVE 'RECORDS PASSED'  TO RP-TL-LABEL.
048000     MOVE WS-RECORDS-PASSED TO RP-TL-COUNT.
048100     WRITE RP-FILE-RECORD FROM RP-TOTAL-LINE
048200         AFTER ADVANCING 1 LINES.
048300
048400     MOVE SPACES            TO RP-TOTAL-LINE.
048500     MOVE 'RECORDS FAILED'  TO RP-TL-LABEL.
048600     MOVE WS-RECORDS-FAILED TO RP-TL-COUNT.
048700     WRITE RP-FILE-RECORD FROM RP-TOTAL-LINE
048800         AFTER ADVANCING 1 LINES.
048900
049000     MOVE SPACES              TO RP-TOTAL-LINE.
049100     MOVE 'RECORDS REJECTED'  TO RP-TL-LABEL.
049200     MOVE WS-RECORDS-REJECTED TO RP-TL-COUNT.
049300     WRITE RP-FILE-RECORD FROM RP-TOTAL-LINE
049400         AFTER ADVANCING 1 LINES.
049500
049600     MOVE SPACES                  TO RP-TOTAL-LINE.
049700     MOVE 'TOTAL MOMENT CAPACITY'  TO RP-TL-LABEL.
049800     MOVE WS-TOTAL-MOMENT          TO RP-TL-AMOUNT.
049900     WRITE RP-FILE-RECORD FROM RP-TOTAL-LINE
050000         AFTER ADVANCING 1 LINES.
050100
050200     MOVE SPACES                  TO RP-TOTAL-LINE.
050300     MOVE 'TOTAL SHEAR CAPACITY'   TO RP-TL-LABEL.
050400     MOVE WS-TOTAL-SHEAR           TO RP-TL-AMOUNT.
050500     WRITE RP-FILE-RECORD FROM RP-TOTAL-LINE
050600         AFTER ADVANCING 1 LINES.
050700 7000-EXIT.
050800     EXIT.
050900***************************************************************
051000* Close all files.                                            *
051100***************************************************************
051200 8000-CLOSE-FILES.
051300     CLOSE RQ-FILE.
051400     CLOSE RS-FILE.
051500     CLOSE RP-FILE.
051600 8000-EXIT.
051700     EXIT.
051800***************************************************************
051900* Abnormal termination -- display status and stop.            *
052000***************************************************************
052100 9999-ABEND.
052200     DISPLAY 'ZBCA010 - ABNORMAL TERMINATION'.
052300     MOVE 16 TO RETURN-CODE.
052400     STOP RUN.
052500 9999-EXIT.
052600     EXIT.
